000100******************************************************************
000200* RECORD LAYOUT      ABNDSTF                                    *
000300*        FILE        SYSOUT (ABEND / DIAGNOSTIC DUMP LINE)       *
000400*        ACTION       REPLACE                                    *
000500*        LANGUAGE     COBOL                                      *
000600* ... STANDARD SHOP ABEND-DUMP WORK AREA.  EVERY BATCH PROGRAM   *
000700*     WRITES ONE OF THESE TO SYSOUT BEFORE IT ABENDS SO OPS CAN  *
000800*     SEE WHERE AND WHY WITHOUT PULLING A FULL DUMP.             *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  FILLER                   PIC X(1)  VALUE SPACE.
001200     05  ABEND-TAG                PIC X(11) VALUE "*** ABEND ".
001300     05  PARA-NAME                PIC X(30) VALUE SPACES.
001400     05  FILLER                   PIC X(1)  VALUE SPACE.
001500     05  ABEND-REASON             PIC X(50) VALUE SPACES.
001600     05  FILLER                   PIC X(1)  VALUE SPACE.
001700     05  EXPECTED-VAL             PIC X(15) VALUE SPACES.
001800     05  FILLER                   PIC X(1)  VALUE SPACE.
001900     05  ACTUAL-VAL               PIC X(15) VALUE SPACES.
002000*        1+11+30+1+50+1+15+1+15 = 125
