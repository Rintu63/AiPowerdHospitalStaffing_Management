000100******************************************************************
000200* RECORD LAYOUT      SNPSHOT                                     *
000300*        FILE        SNPIN / SNPOUT  (DAILY STAFFING SNAPSHOT)   *
000400*        ACTION       REPLACE                                    *
000500*        LANGUAGE     COBOL                                      *
000600* ... ONE RECORD PER CALENDAR DATE ALREADY DECIDED.  SNPOUT IS   *
000700*     THE PRIOR SNPIN CONTENTS PLUS ANY RECORDS STFDECSN         *
000800*     APPENDED THIS RUN (800-SNAPSHOT-CHECK-APPEND).             *
000900******************************************************************
001000 01  DAILY-SNAPSHOT-REC.
001100     05  DS-SNAPSHOT-DATE         PIC X(10).
001200     05  DS-DOCTORS               PIC 9(4).
001300     05  DS-NURSES                PIC 9(4).
001400     05  DS-SISTERS               PIC 9(4).
001500     05  DS-PATIENTS-OPD          PIC 9(4).
001600     05  DS-PATIENTS-EMERGENCY    PIC 9(4).
001700     05  DS-PATIENTS-ICU          PIC 9(4).
001800     05  FILLER                   PIC X(1).
001900*        10+(4*6)+1 = 35 -- RECORD LENGTH, INCL. 1-BYTE PAD
