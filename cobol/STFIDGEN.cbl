000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STFIDGEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/96.
000700 DATE-COMPILED. 03/11/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS SUBPROGRAM HANDS BACK THE NEXT STAFF-ID FOR A
001400*          GIVEN ROLE, GIVEN THE ROSTER STAFF-ID COLUMN ALREADY
001500*          LOADED BY THE CALLER (SEE STFDECSN, 150-LOAD-ROSTER).
001600*
001700*          ID SHAPE IS  PREFIX-YYYY-NNNN  (E.G. NUR-2026-0008).
001800*          NNNN IS ONE MORE THAN THE HIGHEST SUFFIX CURRENTLY ON
001900*          THE ROSTER FOR THAT PREFIX, OR 0001 IF NONE IS FOUND.
002000*
002100*          CALLED FROM STFDECSN'S END-OF-RUN CONTROL-TOTALS STEP
002200*          TO POST "NEXT STAFF ID AVAILABLE" LINES ON THE
002300*          STAFFING REPORT TRAILER -- HR USES THESE TO PRE-KEY
002400*          THE NEXT BADGE WITHOUT WALKING THE WHOLE ROSTER.
002500*
002600******************************************************************
002700* CHANGE LOG.
002800*    03/11/96  JS  010  ORIGINAL PROGRAM FOR STAFFING SUBSYSTEM.       010
002900*    07/22/96  JS  014  ADDED RADIOLOGIST/ADMIN PREFIX FALL-           014
003000*                       THROUGH TO "STF" PER STAFFING OFFICE.          014
003100*    11/04/98  TGD 019  Y2K -- LK-CURRENT-YEAR WIDENED TO 9(4),        019
003200*                       NO MORE 2-DIGIT YEAR WRAP IN NEW ID.           019
003300*    09/09/01  AK  026  GUARD AGAINST EMPTY ROSTER (RETURN 0001).      026
003400*    05/14/07  MM  031  SUFFIX PARSE NOW USES LAST DASH, NOT           031
003500*                       FIRST, TO MATCH PREFIX-YYYY-NNNN SHAPE.        031
003600******************************************************************
003700 
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 
004800 WORKING-STORAGE SECTION.
004900 01  WS-ROLE-PREFIX               PIC X(3)  VALUE SPACES.
005000 
005100 01  WS-PARSE-FIELDS.
005200     05  WS-DASH-COUNT            PIC 9(2)  COMP VALUE ZERO.
005300     05  WS-PART-1                PIC X(13) VALUE SPACES.
005400     05  WS-PART-2                PIC X(13) VALUE SPACES.
005500     05  WS-PART-3                PIC X(13) VALUE SPACES.
005600     05  WS-SUFFIX-NUM            PIC 9(9)  COMP VALUE ZERO.
005700     05  WS-MAX-SUFFIX            PIC 9(9)  COMP VALUE ZERO.
005800     05  FILLER                   PIC X(4).
005900 
006000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
006100     05  ROW-SUB                  PIC 9(3)  COMP VALUE ZERO.
006200     05  WS-NEW-SUFFIX            PIC 9(9)  COMP VALUE ZERO.
006300 
006400 01  WS-NEW-SUFFIX-EDIT           PIC 9(4).
006500 
006600* REDEFINES 010 -- A STAFF-ID VIEWED AS PREFIX / YEAR / SUFFIX
006700* RATHER THAN ONE X(13) STRING, USED WHEN BUILDING LK-NEW-ID.
006800 01  WS-BUILD-ID.
006900     05  WS-BUILD-PREFIX          PIC X(3).
007000     05  WS-BUILD-DASH-1          PIC X(1) VALUE "-".
007100     05  WS-BUILD-YEAR            PIC 9(4).
007200     05  WS-BUILD-DASH-2          PIC X(1) VALUE "-".
007300     05  WS-BUILD-SUFFIX          PIC 9(4).
007400 01  WS-BUILD-ID-ALT REDEFINES WS-BUILD-ID PIC X(13).
007500 
007600 LINKAGE SECTION.
007700 01  LK-ROLE                      PIC X(15).
007800 01  LK-ROSTER-COUNT               PIC 9(3) COMP.
007900 01  LK-STAFF-ID-TABLE.
008000     05  LK-STAFF-ID OCCURS 500 TIMES
008100                     DEPENDING ON LK-ROSTER-COUNT
008200                     PIC X(13).
008300 01  LK-CURRENT-YEAR               PIC 9(4).
008400 01  LK-NEW-STAFF-ID                PIC X(13).
008500 01  LK-RETURN-CD                   PIC S9(4) COMP.
008600 
008700 PROCEDURE DIVISION USING LK-ROLE, LK-ROSTER-COUNT,
008800           LK-STAFF-ID-TABLE, LK-CURRENT-YEAR,
008900           LK-NEW-STAFF-ID, LK-RETURN-CD.
009000 
009100 000-HOUSEKEEPING.
009200     MOVE ZERO TO LK-RETURN-CD, WS-MAX-SUFFIX.
009300     MOVE SPACES TO LK-NEW-STAFF-ID.
009400     PERFORM 050-PICK-PREFIX THRU 050-EXIT.
009500     PERFORM 100-FIND-NEXT-SUFFIX THRU 100-EXIT.
009600     PERFORM 150-BUILD-NEW-ID THRU 150-EXIT.
009700     GOBACK.
009800 
009900 050-PICK-PREFIX.                                                      014
010000***** MAP ROLE TEXT TO ITS ROSTER ID PREFIX
010100     EVALUATE LK-ROLE
010200         WHEN "Doctor"          MOVE "DOC" TO WS-ROLE-PREFIX
010300         WHEN "Nurse"           MOVE "NUR" TO WS-ROLE-PREFIX
010400         WHEN "Sister"          MOVE "SIS" TO WS-ROLE-PREFIX
010500         WHEN "Pharmacist"      MOVE "PHA" TO WS-ROLE-PREFIX
010600         WHEN "Cleaner"         MOVE "CLN" TO WS-ROLE-PREFIX
010700         WHEN "Security"        MOVE "SEC" TO WS-ROLE-PREFIX
010800*** 014  RADIOLOGIST/ADMIN/LAB-TECH/UNKNOWN ROLES FALL TO "STF"
010900         WHEN OTHER             MOVE "STF" TO WS-ROLE-PREFIX
011000     END-EVALUATE.
011100 050-EXIT.
011200     EXIT.
011300 
011400 100-FIND-NEXT-SUFFIX.                                                 026
011500***** 026  EMPTY ROSTER -- LEAVE WS-MAX-SUFFIX AT ZERO
011600     IF LK-ROSTER-COUNT = ZERO
011700         GO TO 100-EXIT.
011800 
011900     PERFORM 120-CHECK-ONE-ENTRY THRU 120-EXIT
012000             VARYING ROW-SUB FROM 1 BY 1
012100             UNTIL ROW-SUB > LK-ROSTER-COUNT.
012200 100-EXIT.
012300     EXIT.
012400 
012500 120-CHECK-ONE-ENTRY.                                                  031
012600     IF LK-STAFF-ID(ROW-SUB) (1:3) NOT = WS-ROLE-PREFIX
012700         GO TO 120-EXIT.
012800 
012900*** 031  SPLIT ON DASH, LAST SEGMENT IS THE NNNN SUFFIX
013000     MOVE SPACES TO WS-PART-1, WS-PART-2, WS-PART-3.
013100     UNSTRING LK-STAFF-ID(ROW-SUB) DELIMITED BY "-"
013200         INTO WS-PART-1, WS-PART-2, WS-PART-3
013300         TALLYING IN WS-DASH-COUNT.
013400 
013500     IF WS-DASH-COUNT < 3
013600         GO TO 120-EXIT.
013700 
013800     IF WS-PART-3 IS NOT NUMERIC
013900         GO TO 120-EXIT.
014000 
014100     MOVE WS-PART-3 TO WS-SUFFIX-NUM.
014200     IF WS-SUFFIX-NUM > WS-MAX-SUFFIX
014300         MOVE WS-SUFFIX-NUM TO WS-MAX-SUFFIX.
014400 120-EXIT.
014500     EXIT.
014600 
014700 150-BUILD-NEW-ID.                                                     031
014800     ADD 1 TO WS-MAX-SUFFIX GIVING WS-NEW-SUFFIX.
014900     MOVE WS-NEW-SUFFIX TO WS-NEW-SUFFIX-EDIT.
015000 
015100     MOVE WS-ROLE-PREFIX  TO WS-BUILD-PREFIX.
015200     MOVE LK-CURRENT-YEAR TO WS-BUILD-YEAR.
015300     MOVE WS-NEW-SUFFIX-EDIT TO WS-BUILD-SUFFIX.
015400     MOVE "-" TO WS-BUILD-DASH-1, WS-BUILD-DASH-2.
015500 
015600     MOVE WS-BUILD-ID-ALT TO LK-NEW-STAFF-ID.
015700 150-EXIT.
015800     EXIT.
