000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STFDECSN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/94.
000700 DATE-COMPILED. 02/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900 
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM RUNS THE NIGHTLY HOSPITAL STAFFING
001400*          DECISION BATCH.  IT LOADS THE CURRENT STAFF ROSTER,
001500*          THEN READS ONE DEMAND REQUEST PER HOSPITAL-DAY AND,
001600*          FOR EACH ONE, SCORES THE OPERATIONAL RISK, PREDICTS
001700*          THE PATIENT LOAD, WORKS OUT HOW MANY OF EACH ROLE
001800*          EACH DEPARTMENT NEEDS, PICKS THE ACTUAL STAFF TO FILL
001900*          THOSE SLOTS, FIRES EMERGENCY ALERTS WHERE CALLED FOR,
002000*          AND TURNS THE SELECTED STAFF ON-DUTY IN THE ROSTER.
002100*
002200*          OUTPUT IS THE STAFFING PLAN REPORT, THE ALERT/ACTION
002300*          LOG, THE UPDATED ROSTER, AND THE DAILY SNAPSHOT FILE.
002400*
002500*          REPLACES THE MANUAL CALL-ROUND THE NURSING SUPERVISOR
002600*          USED TO MAKE EVERY EVENING -- SEE THE STAFFING OFFICE
002700*          REQUEST FOR THE FULL BUSINESS CASE.
002800*
002900******************************************************************
003000* CHANGE LOG.
003100*    02/14/94  JS  101  ORIGINAL PROGRAM.                              101
003200*    02/14/94  JS  101  ICU/EMERGENCY/WARD/PHARMACY/SECURITY/          101
003300*                       HOUSEKEEPING REQUIREMENT RULES PER             101
003400*                       STAFFING OFFICE MEMO 94-03.                    101
003500*    06/30/94  JS  107  ADDED OFF-DUTY-READY FALLBACK IN STAFF         107
003600*                       SELECTION -- ON-DUTY POOL ALONE WAS            107
003700*                       UNDER-FILLING NIGHT SHIFT REQUESTS.            107
003800*    11/02/95  TGD 114  EMERGENCY THRESHOLD AND HUMAN-APPROVAL         114
003900*                       HOLD FOR DOCTOR/RADIOLOGIST ADDED PER          114
004000*                       AUTOMATION COMMITTEE SIGN-OFF.                 114
004100*    04/18/96  TGD 119  BLOCKED-POOL OVERLAP WITH ON-DUTY LEFT         119
004200*                       IN PLACE ON PURPOSE -- DO NOT "FIX" THIS,      119
004300*                       RISK MGMT WANTS THE DOUBLE COUNT.              119
004400*    11/09/98  AK  126  Y2K -- WS-CURRENT-YEAR WIDENED TO 4            126
004500*                       DIGITS WITH CENTURY WINDOW (SEE 000-           126
004600*                       HOUSEKEEPING); STAFF-ID-GENERATION CALL        126
004700*                       NO LONGER PASSES A 2-DIGIT YEAR.               126
004800*    03/22/01  AK  131  SNAPSHOT DATE DE-DUP NOW CARRIES FORWARD       131
004900*                       PRIOR-RUN SNAPSHOT FILE CONTENTS INSTEAD       131
005000*                       OF JUST THIS RUN'S DATES.                      131
005100*    09/14/04  MM  138  STAFF ACTIVATED TOTAL NOW COUNTS EACH          138
005200*                       STAFF MEMBER ONCE PER RUN, NOT ONCE PER        138
005300*                       REQUEST, TO MATCH THE SHIFT-UPDATE             138
005400*                       IDEMPOTENCY RULE.                              138
005500*    07/11/07  MM  142  REJECTED-RECORD ERROR LINE NOW GOES TO         142
005600*                       THE STAFFING REPORT -- PER MANAGEMENT, NO      142
005700*                       SEPARATE ERROR FILE FOR THIS SUBSYSTEM.        142
005800******************************************************************
005900 
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200 
007300     SELECT STFROST
007400     ASSIGN TO UT-S-STFROST
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS RF-CODE.
007700 
007800     SELECT STFRSTO
007900     ASSIGN TO UT-S-STFRSTO
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS WF-CODE.
008200 
008300     SELECT DMDREQ
008400     ASSIGN TO UT-S-DMDREQ
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS DF-CODE.
008700 
008800     SELECT OPTIONAL SNPIN
008900     ASSIGN TO UT-S-SNPIN
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS SF-CODE.
009200 
009300     SELECT SNPOUT
009400     ASSIGN TO UT-S-SNPOUT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS TF-CODE.
009700 
009800     SELECT STFRPT
009900     ASSIGN TO UT-S-STFRPT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS PF-CODE.
010200 
010300     SELECT ALERTLOG
010400     ASSIGN TO UT-S-ALERTLOG
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS AF-CODE.
010700 
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  SYSOUT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 130 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS SYSOUT-REC.
011600 01  SYSOUT-REC  PIC X(130).
011700 
011800****** STAFF ROSTER -- LOADED ENTIRE INTO STAFF-ROSTER-TABLE
011900****** BELOW AT 150-LOAD-STAFF-ROSTER.  MAINTAINED BY THE
012000****** STAFFING OFFICE DATA ENTRY CLERKS.
012100 FD  STFROST
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 83 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS STFROST-REC.
012700 01  STFROST-REC  PIC X(83).
012800 
012900****** UPDATED ROSTER -- ON-DUTY FLAGS REFLECT TONIGHT'S
013000****** STAFFING DECISIONS.  PASSED FORWARD TO TOMORROW'S RUN.
013100 FD  STFRSTO
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 83 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS STFRSTO-REC.
013700 01  STFRSTO-REC  PIC X(83).
013800 
013900****** ONE RECORD PER HOSPITAL-DAY STAFFING DECISION, FROM THE
014000****** ADMITTING OFFICE SHIFT-PLANNING SUMMARY.
014100 FD  DMDREQ
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 82 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS DMDREQ-REC.
014700 01  DMDREQ-REC  PIC X(82).
014800 
014900****** PRIOR RUNS' DAILY SNAPSHOTS.  OPTIONAL -- FIRST RUN OF A
015000****** NEW FISCAL YEAR HAS NONE.
015100 FD  SNPIN
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 35 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS SNPIN-REC.
015700 01  SNPIN-REC  PIC X(35).
015800 
015900****** PRIOR SNAPSHOTS CARRIED FORWARD PLUS ANY APPENDED THIS
016000****** RUN AT 870-SNAPSHOT-CHECK-APPEND.
016100 FD  SNPOUT
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 35 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS SNPOUT-REC.
016700 01  SNPOUT-REC  PIC X(35).
016800 
016900 FD  STFRPT
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 132 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS STFRPT-REC.
017500 01  STFRPT-REC  PIC X(132).
017600 
017700 FD  ALERTLOG
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 132 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS ALERTLOG-REC.
018300 01  ALERTLOG-REC  PIC X(132).
018400 
018500 WORKING-STORAGE SECTION.
018600 
018700 01  FILE-STATUS-CODES.
018800     05  RF-CODE                 PIC X(2).
018900         88 CODE-READ    VALUE SPACES.
019000         88 NO-MORE-DATA VALUE "10".
019100     05  WF-CODE                 PIC X(2).
019200         88 CODE-WRITE   VALUE SPACES.
019300     05  DF-CODE                 PIC X(2).
019400         88 CODE-READ    VALUE SPACES.
019500         88 NO-MORE-DATA VALUE "10".
019600     05  SF-CODE                 PIC X(2).
019700         88 CODE-READ    VALUE SPACES.
019800         88 NO-MORE-DATA VALUE "10".
019900     05  TF-CODE                 PIC X(2).
020000         88 CODE-WRITE   VALUE SPACES.
020100     05  PF-CODE                 PIC X(2).
020200         88 CODE-WRITE   VALUE SPACES.
020300     05  AF-CODE                 PIC X(2).
020400         88 CODE-WRITE   VALUE SPACES.
020500 
020600 COPY STFROSTR.
020700** QSAM FILE
020800 
020900 COPY DMDREQST.
021000** QSAM FILE
021100 
021200 COPY SNPSHOT.
021300** QSAM FILE
021400 
021500 COPY ABNDSTF.
021600 
021700*** CONSTANTS FOR THE DELIBERATE 1000-ABEND-RTN DIVIDE-BY-ZERO.
021800 77  ZERO-VAL                        PIC 9(1) VALUE ZERO.
021900 77  ONE-VAL                         PIC 9(1) VALUE 1.
022000 
022100******************************************************************
022200* STAFF-ROSTER-TABLE -- THE FULL ROSTER LOADED ONCE AT THE START
022300* OF THE RUN (150-LOAD-STAFF-ROSTER).  RT- FIELDS MIRROR
022400* STFROSTR COLUMN FOR COLUMN; THE POOL/SELECTED FLAGS BELOW ARE
022500* RECOMPUTED FRESH FOR EVERY DEMAND REQUEST.
022600******************************************************************
022700 01  STAFF-ROSTER-TABLE.
022800     05  RT-ENTRY OCCURS 500 TIMES.
022900         10  RT-STAFF-ID             PIC X(13).
023000         10  RT-NAME                 PIC X(20).
023100         10  RT-ROLE                 PIC X(15).
023200         10  RT-DEPARTMENT           PIC X(15).
023300         10  RT-ON-DUTY               PIC X(3).
023400             88  RT-ON-DUTY-YES          VALUE "yes".
023500         10  RT-ON-LEAVE              PIC X(3).
023600             88  RT-ON-LEAVE-YES         VALUE "yes".
023700         10  RT-LAST-SHIFT-HOURS      PIC 9(2).
023800         10  RT-BURNOUT-RISK          PIC X(8).
023900             88  RT-BURNOUT-HIGH         VALUE "HIGH".
024000         10  RT-EMERGENCY-ELIGIBLE    PIC X(3).
024100             88  RT-EMRG-ELIG-YES        VALUE "yes".
024200         10  RT-ON-DUTY-POOL-SW       PIC X(1).
024300             88  RT-IS-ON-DUTY-POOL      VALUE "Y".
024400         10  RT-OFF-READY-POOL-SW     PIC X(1).
024500             88  RT-IS-OFF-DUTY-READY    VALUE "Y".
024600         10  RT-BLOCKED-POOL-SW       PIC X(1).
024700             88  RT-IS-BLOCKED           VALUE "Y".
024800         10  RT-SELECTED-THIS-REQ-SW  PIC X(1).
024900             88  RT-IS-SELECTED-THIS-REQ VALUE "Y".
025000 
025100******************************************************************
025200* PARALLEL STAFF-ID-ONLY VIEW OF THE ROSTER, KEPT IN STEP WITH
025300* STAFF-ROSTER-TABLE, FOR THE STFIDGEN LINKAGE CALL AT END OF
025400* RUN (LINKAGE TABLES CANNOT CARRY THE FULL ROW LAYOUT ABOVE).
025500******************************************************************
025600 01  ROSTER-ID-ARRAY.
025700     05  RID-ENTRY OCCURS 500 TIMES PIC X(13).
025800 
025900******************************************************************
026000* STAFFING-PLAN-TABLE -- TEN FIXED DEPARTMENT/ROLE GROUPS, IN
026100* THE ORDER PRESCRIBED BY THE STAFFING OFFICE STAFFING-RULES
026200* MEMO.  REBUILT FOR EVERY DEMAND REQUEST AT 500-BUILD-
026300* STAFFING-PLAN.
026400******************************************************************
026500 01  STAFFING-PLAN-TABLE.
026600     05  PLAN-GROUP OCCURS 10 TIMES.
026700         10  PLAN-DEPARTMENT         PIC X(15).
026800         10  PLAN-ROLE                PIC X(15).
026900         10  PLAN-REQUIRED-COUNT       PIC 9(5) COMP.
027000         10  PLAN-SELECTED-COUNT       PIC 9(5) COMP.
027100         10  PLAN-SELECTED-ID OCCURS 500 TIMES PIC X(13).
027200 
027300 01  SNAPSHOT-DATE-TABLE.
027400     05  SNAPDATE-COUNT              PIC 9(4) COMP VALUE ZERO.
027500     05  SNAPDATE-ENTRY OCCURS 2000 TIMES PIC X(10).
027600 
027700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027800     05  ROSTER-COUNT                PIC 9(3)  COMP VALUE ZERO.
027900     05  ROSTER-DOCTOR-COUNT         PIC 9(5)  COMP VALUE ZERO.
028000     05  ROSTER-NURSE-COUNT          PIC 9(5)  COMP VALUE ZERO.
028100     05  ROSTER-SISTER-COUNT         PIC 9(5)  COMP VALUE ZERO.
028200     05  ON-DUTY-POOL-COUNT          PIC 9(5)  COMP VALUE ZERO.
028300     05  OFF-DUTY-READY-POOL-COUNT   PIC 9(5)  COMP VALUE ZERO.
028400     05  BLOCKED-POOL-COUNT          PIC 9(5)  COMP VALUE ZERO.
028500     05  REQUESTS-PROCESSED          PIC 9(7)  COMP VALUE ZERO.
028600     05  REQUESTS-REJECTED           PIC 9(7)  COMP VALUE ZERO.
028700     05  EMERGENCY-COUNT             PIC 9(7)  COMP VALUE ZERO.
028800     05  ALERTS-SENT-TOTAL           PIC 9(7)  COMP VALUE ZERO.
028900     05  STAFF-ACTIVATED-TOTAL       PIC 9(7)  COMP VALUE ZERO.
029000     05  STAFF-ACTIVATED-THIS-REQ    PIC 9(5)  COMP VALUE ZERO.
029100     05  SNAPSHOTS-APPENDED-TOTAL    PIC 9(7)  COMP VALUE ZERO.
029200     05  ROW-SUB                     PIC 9(3)  COMP VALUE ZERO.
029300     05  GRP-SUB                     PIC 9(2)  COMP VALUE ZERO.
029400     05  SEL-SUB                     PIC 9(3)  COMP VALUE ZERO.
029500     05  DATE-SUB                    PIC 9(4)  COMP VALUE ZERO.
029600     05  WS-REQMT-WORK               PIC 9(5)  COMP VALUE ZERO.
029700     05  WS-PREDICTED-PATIENTS       PIC 9(5)  COMP VALUE ZERO.
029800     05  WS-LINES                    PIC 9(3)  COMP VALUE ZERO.
029900     05  WS-PAGES                    PIC 9(3)  COMP VALUE 1.
030000 
030100 01  WS-RISK-SCORE-RAW         PIC S9(3)V9 COMP-3 VALUE ZERO.
030200 01  WS-RISK-SCORE-INT         PIC S9(3)   COMP-3 VALUE ZERO.
030300 01  WS-RISK-LEVEL                  PIC X(6).
030400     88  RISK-HIGH       VALUE "HIGH".
030500     88  RISK-MEDIUM     VALUE "MEDIUM".
030600     88  RISK-LOW        VALUE "LOW".
030700 
030800 01  FLAGS-AND-SWITCHES.
030900     05 MORE-REQUEST-SW          PIC X(01) VALUE "Y".
031000         88 NO-MORE-REQUESTS VALUE "N".
031100         88 MORE-REQUESTS    VALUE "Y".
031200     05 MORE-ROSTER-SW           PIC X(01) VALUE "Y".
031300         88 NO-MORE-ROSTER   VALUE "N".
031400         88 MORE-ROSTER      VALUE "Y".
031500     05 MORE-SNAPSHOT-SW         PIC X(01) VALUE "Y".
031600         88 NO-MORE-SNAPSHOT VALUE "N".
031700         88 MORE-SNAPSHOT    VALUE "Y".
031800     05 REQUEST-ERROR-SW         PIC X(01) VALUE "N".
031900         88 REQUEST-ERROR-FOUND VALUE "Y".
032000         88 REQUEST-VALID       VALUE "N".
032100     05 SITUATION-SW             PIC X(09) VALUE SPACES.
032200         88 SITUATION-EMERGENCY  VALUE "EMERGENCY".
032300         88 SITUATION-NORMAL     VALUE "NORMAL".
032400     05 SNAPSHOT-FOUND-SW        PIC X(01) VALUE "N".
032500         88 SNAPSHOT-DATE-FOUND     VALUE "Y".
032600         88 SNAPSHOT-DATE-NOT-FOUND VALUE "N".
032700 
032800 01  WS-CURRENT-DATE-FIELDS.
032900     05  WS-CURRENT-DATE             PIC 9(6).
033000*** REDEFINES 1 OF 3 -- SIX-DIGIT ACCEPT-FROM-DATE VIEWED AS
033100*** ITS YY/MM/DD COMPONENTS FOR THE CENTURY-WINDOW CALC BELOW.
033200 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-FIELDS.
033300     05  WS-CURRENT-YY               PIC 9(2).
033400     05  WS-CURRENT-MM               PIC 9(2).
033500     05  WS-CURRENT-DD               PIC 9(2).
033600 
033700 01  WS-CURRENT-YEAR-4               PIC 9(4) VALUE ZERO.
033800 
033900 01  WS-REQUEST-DATE-WORK            PIC X(10) VALUE SPACES.
034000*** REDEFINES 2 OF 3 -- THE REQUEST DATE AS CCYY-MM-DD PIECES,
034100*** SO THE SNAPSHOT DE-DUP CAN COMPARE WITHOUT BREAKING OUT AN
034200*** INTRINSIC DATE FUNCTION.
034300 01  WS-REQUEST-DATE-PARTS REDEFINES WS-REQUEST-DATE-WORK.
034400     05  WS-REQ-CCYY                 PIC X(4).
034500     05  WS-REQ-DASH-1                PIC X(1).
034600     05  WS-REQ-MM                    PIC X(2).
034700     05  WS-REQ-DASH-2                PIC X(1).
034800     05  WS-REQ-DD                    PIC X(2).
034900 
035000 01  WS-RPT-LINE                     PIC X(132) VALUE SPACES.
035100*** REDEFINES 3 OF 3 -- THE SAME 132-BYTE REPORT BUFFER VIEWED
035200*** AS A SINGLE TEXT FIELD WHEN ALL WE NEED TO PRINT IS A
035300*** ONE-LINE MESSAGE (ERROR LINES, TOTALS LINES).
035400 01  WS-RPT-LINE-MSG REDEFINES WS-RPT-LINE.
035500     05  RPT-MSG-TEXT                PIC X(132).
035600 
035700 01  WS-ALERT-LINE                   PIC X(132) VALUE SPACES.
035800 01  WS-LOG-LINE                     PIC X(132) VALUE SPACES.
035900 
036000 01  WS-RPT-HDR-LINE-1.
036100     05  FILLER                      PIC X(1)  VALUE SPACE.
036200     05  FILLER                      PIC X(15) VALUE
036300              "REQUEST DATE: ".
036400     05  HDR-REQUEST-DATE-O          PIC X(10).
036500     05  FILLER                      PIC X(4) VALUE SPACES.
036600     05  FILLER                      PIC X(12) VALUE
036700              "RISK SCORE: ".
036800     05  HDR-RISK-SCORE-O            PIC ZZ9.
036900     05  FILLER                      PIC X(2) VALUE SPACES.
037000     05  FILLER                      PIC X(7) VALUE "LEVEL: ".
037100     05  HDR-RISK-LEVEL-O            PIC X(6).
037200     05  FILLER                      PIC X(56) VALUE SPACES.
037300 
037400 01  WS-RPT-HDR-LINE-2.
037500     05  FILLER                      PIC X(1)  VALUE SPACE.
037600     05  FILLER                      PIC X(20) VALUE
037700              "PREDICTED PATIENTS: ".
037800     05  HDR-PREDICTED-O             PIC ZZZZ9.
037900     05  FILLER                      PIC X(3) VALUE SPACES.
038000     05  FILLER                      PIC X(11) VALUE
038100              "SITUATION: ".
038200     05  HDR-SITUATION-O             PIC X(9).
038300     05  FILLER                      PIC X(3) VALUE SPACES.
038400     05  FILLER                      PIC X(11) VALUE
038500              "ON-DUTY:   ".
038600     05  HDR-ON-DUTY-O               PIC ZZZZ9.
038700     05  FILLER                      PIC X(3) VALUE SPACES.
038800     05  FILLER                      PIC X(15) VALUE
038900              "OFF-DUTY-RDY:  ".
039000     05  HDR-OFF-DUTY-RDY-O          PIC ZZZZ9.
039100     05  FILLER                      PIC X(3) VALUE SPACES.
039200     05  FILLER                      PIC X(9) VALUE "BLOCKED: ".
039300     05  HDR-BLOCKED-O               PIC ZZZZ9.
039400     05  FILLER                      PIC X(15) VALUE SPACES.
039500 
039600 01  WS-RPT-DEPT-HDR-LINE.
039700     05  FILLER                      PIC X(3)  VALUE SPACES.
039800     05  FILLER                      PIC X(12) VALUE
039900              "DEPARTMENT: ".
040000     05  DEPT-HDR-NAME-O             PIC X(15).
040100     05  FILLER                      PIC X(102) VALUE SPACES.
040200 
040300 01  WS-RPT-DETAIL-LINE.
040400     05  FILLER                      PIC X(5)  VALUE SPACES.
040500     05  FILLER                      PIC X(6)  VALUE "ROLE: ".
040600     05  DTL-ROLE-O                  PIC X(15).
040700     05  FILLER                      PIC X(2) VALUE SPACES.
040800     05  FILLER                      PIC X(10) VALUE
040900              "REQUIRED: ".
041000     05  DTL-REQUIRED-O              PIC ZZZZ9.
041100     05  FILLER                      PIC X(2) VALUE SPACES.
041200     05  FILLER                      PIC X(10) VALUE
041300              "SELECTED: ".
041400     05  DTL-SELECTED-O              PIC ZZZZ9.
041500     05  FILLER                      PIC X(65) VALUE SPACES.
041600 
041700 01  WS-RPT-IDS-LINE.
041800     05  FILLER                      PIC X(9)  VALUE SPACES.
041900     05  FILLER                      PIC X(9) VALUE "STAFF ID:".
042000     05  FILLER                      PIC X(1) VALUE SPACE.
042100     05  IDS-LIST-O                  PIC X(112) VALUE SPACES.
042200 
042300 01  WS-RPT-TRAILER-LINE.
042400     05  FILLER                      PIC X(5)  VALUE SPACES.
042500     05  FILLER                      PIC X(26) VALUE
042600              "STAFF ACTIVATED THIS REQ: ".
042700     05  TRL-ACTIVATED-O             PIC ZZZZ9.
042800     05  FILLER                      PIC X(96) VALUE SPACES.
042900 
043000 01  WS-RPT-NEXT-ID-LINE.
043100     05  FILLER                      PIC X(5)  VALUE SPACES.
043200     05  FILLER                      PIC X(26) VALUE
043300              "NEXT STAFF ID AVAILABLE - ".
043400     05  NID-ROLE-O                  PIC X(15).
043500     05  FILLER                      PIC X(2) VALUE SPACES.
043600     05  NID-STAFF-ID-O              PIC X(13).
043700     05  FILLER                      PIC X(71) VALUE SPACES.
043800 
043900 01  WS-ID-GROUP.
044000     05  WS-ID-SLOT OCCURS 6 TIMES   PIC X(14) VALUE SPACES.
044100 
044200 01  MISC-WS-FLDS.
044300     05  WS-IDS-THIS-LINE            PIC 9(2) COMP VALUE ZERO.
044400     05  WS-PREV-DEPT                PIC X(15) VALUE SPACES.
044500     05  WS-ROLE-PARM                PIC X(15) VALUE SPACES.
044600     05  WS-NEW-STAFF-ID             PIC X(13) VALUE SPACES.
044700     05  WS-ID-RETURN-CD             PIC S9(4) COMP VALUE ZERO.
044800 
044900*** COMP COUNTERS CANNOT BE STRUNG DIRECTLY -- THE BYTES ARE
045000*** BINARY, NOT ZONED DIGITS.  MOVE TO ONE OF THESE DISPLAY
045100*** EDIT FIELDS FIRST, THEN STRING THE EDIT FIELD.
045200     05  WS-NUM-EDIT-A               PIC ZZZZZZ9.
045300     05  WS-NUM-EDIT-B               PIC ZZZZZZ9.
045400 
045500 PROCEDURE DIVISION.
045600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
045700     PERFORM 100-MAINLINE THRU 100-EXIT
045800             UNTIL NO-MORE-REQUESTS.
045900     PERFORM 999-CLEANUP THRU 999-EXIT.
046000     MOVE +0 TO RETURN-CODE.
046100     GOBACK.
046200 
046300 000-HOUSEKEEPING.                                                     126
046400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
046500     DISPLAY "******** BEGIN JOB STFDECSN ********".
046600 
046700*** 126  Y2K CENTURY WINDOW -- 2-DIGIT ACCEPT-FROM-DATE YEARS
046800*** BELOW 50 ARE 20XX, 50 AND ABOVE ARE 19XX.
046900     ACCEPT WS-CURRENT-DATE FROM DATE.
047000     IF WS-CURRENT-YY < 50
047100         COMPUTE WS-CURRENT-YEAR-4 = 2000 + WS-CURRENT-YY
047200     ELSE
047300         COMPUTE WS-CURRENT-YEAR-4 = 1900 + WS-CURRENT-YY.
047400 
047500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
047600     MOVE 1 TO WS-PAGES.
047700 
047800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
047900     PERFORM 150-LOAD-STAFF-ROSTER THRU 150-EXIT.
048000 
048100     IF ROSTER-COUNT = ZERO
048200         MOVE "EMPTY STAFF ROSTER FILE" TO ABEND-REASON
048300         GO TO 1000-ABEND-RTN.
048400 
048500     PERFORM 160-COPY-SNAPSHOT-FORWARD THRU 160-EXIT.
048600     PERFORM 900-READ-DEMAND-REQUEST THRU 900-EXIT.
048700 000-EXIT.
048800     EXIT.
048900 
049000 100-MAINLINE.
049100     MOVE "100-MAINLINE" TO PARA-NAME.
049200     IF MORE-REQUESTS
049300         PERFORM 300-PROCESS-ONE-REQUEST THRU 300-EXIT
049400         PERFORM 900-READ-DEMAND-REQUEST THRU 900-EXIT.
049500 100-EXIT.
049600     EXIT.
049700 
049800 150-LOAD-STAFF-ROSTER.
049900     MOVE "150-LOAD-STAFF-ROSTER" TO PARA-NAME.
050000     PERFORM 905-READ-ROSTER-REC THRU 905-EXIT.
050100     PERFORM 155-LOAD-ONE-ROSTER-REC THRU 155-EXIT
050200             UNTIL NO-MORE-ROSTER OR ROSTER-COUNT = 500.
050300 150-EXIT.
050400     EXIT.
050500 
050600 155-LOAD-ONE-ROSTER-REC.
050700     MOVE "155-LOAD-ONE-ROSTER-REC" TO PARA-NAME.
050800     ADD 1 TO ROSTER-COUNT.
050900     MOVE STAFF-ROSTER-REC TO RT-ENTRY(ROSTER-COUNT).
051000     MOVE SR-STAFF-ID TO RID-ENTRY(ROSTER-COUNT).
051100     IF SR-ROLE-DOCTOR
051200         ADD 1 TO ROSTER-DOCTOR-COUNT.
051300     IF SR-ROLE-NURSE
051400         ADD 1 TO ROSTER-NURSE-COUNT.
051500     IF SR-ROLE-SISTER
051600         ADD 1 TO ROSTER-SISTER-COUNT.
051700     PERFORM 905-READ-ROSTER-REC THRU 905-EXIT.
051800 155-EXIT.
051900     EXIT.
052000 
052100 160-COPY-SNAPSHOT-FORWARD.
052200     MOVE "160-COPY-SNAPSHOT-FORWARD" TO PARA-NAME.
052300     PERFORM 910-READ-SNAPSHOT-REC THRU 910-EXIT.
052400     PERFORM 165-COPY-ONE-SNAPSHOT-REC THRU 165-EXIT
052500             UNTIL NO-MORE-SNAPSHOT
052600                OR SNAPDATE-COUNT = 2000.
052700 160-EXIT.
052800     EXIT.
052900 
053000 165-COPY-ONE-SNAPSHOT-REC.
053100     MOVE "165-COPY-ONE-SNAPSHOT-REC" TO PARA-NAME.
053200     WRITE SNPOUT-REC FROM DAILY-SNAPSHOT-REC.
053300     ADD 1 TO SNAPDATE-COUNT.
053400     MOVE DS-SNAPSHOT-DATE TO SNAPDATE-ENTRY(SNAPDATE-COUNT).
053500     PERFORM 910-READ-SNAPSHOT-REC THRU 910-EXIT.
053600 165-EXIT.
053700     EXIT.
053800 
053900 300-PROCESS-ONE-REQUEST.
054000     MOVE "300-PROCESS-ONE-REQUEST" TO PARA-NAME.
054100     MOVE ZERO TO STAFF-ACTIVATED-THIS-REQ.
054200     PERFORM 310-FIELD-EDITS THRU 310-EXIT.
054300 
054400     IF REQUEST-ERROR-FOUND
054500         ADD 1 TO REQUESTS-REJECTED
054600         GO TO 300-EXIT.
054700 
054800     ADD 1 TO REQUESTS-PROCESSED.
054900     PERFORM 320-CALC-RISK-SCORE THRU 320-EXIT.
055000     PERFORM 340-CALC-PREDICTED-PATIENTS THRU 340-EXIT.
055100     PERFORM 360-CLASSIFY-ROSTER THRU 360-EXIT.
055200     PERFORM 400-CALC-STAFFING-REQMTS THRU 400-EXIT.
055300     PERFORM 500-BUILD-STAFFING-PLAN THRU 500-EXIT.
055400     PERFORM 600-ASSESS-SITUATION THRU 600-EXIT.
055500 
055600     IF SITUATION-EMERGENCY
055700         PERFORM 620-RUN-AUTOMATION THRU 620-EXIT.
055800 
055900     PERFORM 660-SHIFT-UPDATE THRU 660-EXIT.
056000     MOVE "Shift schedule auto-updated" TO WS-LOG-LINE.
056100     WRITE ALERTLOG-REC FROM WS-LOG-LINE.
056200 
056300     PERFORM 700-WRITE-REPORT-SECTION THRU 700-EXIT.
056400     PERFORM 870-SNAPSHOT-CHECK-APPEND THRU 870-EXIT.
056500 300-EXIT.
056600     EXIT.
056700 
056800 310-FIELD-EDITS.
056900     MOVE "310-FIELD-EDITS" TO PARA-NAME.
057000     MOVE "N" TO REQUEST-ERROR-SW.
057100 
057200     IF DR-OPD-PATIENTS NOT NUMERIC
057300         MOVE "*** INVALID OPD-PATIENTS" TO RPT-MSG-TEXT
057400         MOVE "Y" TO REQUEST-ERROR-SW
057500         GO TO 310-WRITE-AND-EXIT.
057600 
057700     IF DR-EMERGENCY-PATIENTS NOT NUMERIC
057800         MOVE "*** INVALID EMERGENCY-PATIENTS" TO RPT-MSG-TEXT
057900         MOVE "Y" TO REQUEST-ERROR-SW
058000         GO TO 310-WRITE-AND-EXIT.
058100 
058200     IF DR-ICU-PATIENTS NOT NUMERIC
058300         MOVE "*** INVALID ICU-PATIENTS" TO RPT-MSG-TEXT
058400         MOVE "Y" TO REQUEST-ERROR-SW
058500         GO TO 310-WRITE-AND-EXIT.
058600 
058700     IF DR-AVAILABLE-NURSES NOT NUMERIC
058800         MOVE "*** INVALID AVAILABLE-NURSES" TO RPT-MSG-TEXT
058900         MOVE "Y" TO REQUEST-ERROR-SW
059000         GO TO 310-WRITE-AND-EXIT.
059100 
059200     IF DR-AVAILABLE-DOCTORS NOT NUMERIC
059300         MOVE "*** INVALID AVAILABLE-DOCTORS" TO RPT-MSG-TEXT
059400         MOVE "Y" TO REQUEST-ERROR-SW
059500         GO TO 310-WRITE-AND-EXIT.
059600 
059700     GO TO 310-EXIT.
059800 
059900 310-WRITE-AND-EXIT.                                                   142
060000     WRITE STFRPT-REC FROM WS-RPT-LINE.
060100 310-EXIT.
060200     EXIT.
060300 
060400 320-CALC-RISK-SCORE.
060500     MOVE "320-CALC-RISK-SCORE" TO PARA-NAME.
060600     COMPUTE WS-RISK-SCORE-RAW =
060700         (DR-SEVERITY-CRITICAL * 0.4)
060800       + (DR-SEVERITY-MODERATE * 0.2)
060900       + (DR-OCCUPANCY-ICU     * 0.3)
061000       + (DR-OCCUPANCY-ER      * 0.2)
061100       + (DR-FATIGUED-PCT      * 0.3).
061200 
061300     IF DR-TRANSPORT-ISSUE-YES
061400         ADD 10 TO WS-RISK-SCORE-RAW.
061500     IF DR-SHIFT-NIGHT
061600         ADD 10 TO WS-RISK-SCORE-RAW.
061700     IF NOT DR-NORMAL-DAY
061800         ADD 10 TO WS-RISK-SCORE-RAW.
061900 
062000     EVALUATE TRUE
062100         WHEN DR-EXT-RISK-WEATHER
062200             ADD 10 TO WS-RISK-SCORE-RAW
062300         WHEN DR-EXT-RISK-ACCIDENT
062400             ADD 15 TO WS-RISK-SCORE-RAW
062500         WHEN DR-EXT-RISK-OUTBREAK
062600             ADD 25 TO WS-RISK-SCORE-RAW
062700         WHEN OTHER
062800             CONTINUE
062900     END-EVALUATE.
063000 
063100*** MOVE TO AN INTEGER PIC TRUNCATES THE TENTHS DIGIT, WHICH
063200*** IS ALL THE "TRUNCATE TO INTEGER" RULE CALLS FOR.
063300     MOVE WS-RISK-SCORE-RAW TO WS-RISK-SCORE-INT.
063400     IF WS-RISK-SCORE-INT > 100
063500         MOVE 100 TO WS-RISK-SCORE-INT.
063600 
063700     EVALUATE TRUE
063800         WHEN WS-RISK-SCORE-INT >= 70
063900             MOVE "HIGH" TO WS-RISK-LEVEL
064000         WHEN WS-RISK-SCORE-INT >= 40
064100             MOVE "MEDIUM" TO WS-RISK-LEVEL
064200         WHEN OTHER
064300             MOVE "LOW" TO WS-RISK-LEVEL
064400     END-EVALUATE.
064500 320-EXIT.
064600     EXIT.
064700 
064800 340-CALC-PREDICTED-PATIENTS.
064900     MOVE "340-CALC-PREDICTED-PATIENTS" TO PARA-NAME.
065000*** SUBSTITUTE FOR THE DISCONTINUED REGRESSION MODEL -- SEE THE
065100*** STAFFING OFFICE MEMO ON FILE WITH THIS PROGRAM'S RUNBOOK.
065200     COMPUTE WS-PREDICTED-PATIENTS =
065300         DR-OPD-PATIENTS + DR-EMERGENCY-PATIENTS
065400         + DR-ICU-PATIENTS.
065500 340-EXIT.
065600     EXIT.
065700 
065800 360-CLASSIFY-ROSTER.                                                  119
065900     MOVE "360-CLASSIFY-ROSTER" TO PARA-NAME.
066000     MOVE ZERO TO ON-DUTY-POOL-COUNT, OFF-DUTY-READY-POOL-COUNT,
066100                  BLOCKED-POOL-COUNT.
066200     PERFORM 362-CLASSIFY-ONE-STAFF THRU 362-EXIT
066300             VARYING ROW-SUB FROM 1 BY 1
066400             UNTIL ROW-SUB > ROSTER-COUNT.
066500 360-EXIT.
066600     EXIT.
066700 
066800 362-CLASSIFY-ONE-STAFF.                                               119
066900     MOVE "N" TO RT-ON-DUTY-POOL-SW(ROW-SUB),
067000                 RT-OFF-READY-POOL-SW(ROW-SUB),
067100                 RT-BLOCKED-POOL-SW(ROW-SUB),
067200                 RT-SELECTED-THIS-REQ-SW(ROW-SUB).
067300 
067400*** 119  ON-DUTY IS NOT FILTERED BY BURNOUT -- A STAFF MEMBER
067500*** CAN LAND IN BOTH ON-DUTY AND BLOCKED.  LEAVE AS IS.
067600     IF RT-ON-DUTY-YES(ROW-SUB)
067700        AND NOT RT-ON-LEAVE-YES(ROW-SUB)
067800         MOVE "Y" TO RT-ON-DUTY-POOL-SW(ROW-SUB)
067900         ADD 1 TO ON-DUTY-POOL-COUNT.
068000 
068100     IF NOT RT-ON-DUTY-YES(ROW-SUB)
068200        AND NOT RT-ON-LEAVE-YES(ROW-SUB)
068300        AND NOT RT-BURNOUT-HIGH(ROW-SUB)
068400        AND RT-EMRG-ELIG-YES(ROW-SUB)
068500         MOVE "Y" TO RT-OFF-READY-POOL-SW(ROW-SUB)
068600         ADD 1 TO OFF-DUTY-READY-POOL-COUNT.
068700 
068800     IF RT-ON-LEAVE-YES(ROW-SUB)
068900        OR RT-BURNOUT-HIGH(ROW-SUB)
069000         MOVE "Y" TO RT-BLOCKED-POOL-SW(ROW-SUB)
069100         ADD 1 TO BLOCKED-POOL-COUNT.
069200 362-EXIT.
069300     EXIT.
069400 
069500 400-CALC-STAFFING-REQMTS.                                             101
069600     MOVE "400-CALC-STAFFING-REQMTS" TO PARA-NAME.
069700     MOVE "ICU"          TO PLAN-DEPARTMENT(1).
069800     MOVE "Doctor"       TO PLAN-ROLE(1).
069900     MOVE "ICU"          TO PLAN-DEPARTMENT(2).
070000     MOVE "Nurse"        TO PLAN-ROLE(2).
070100     MOVE "ICU"          TO PLAN-DEPARTMENT(3).
070200     MOVE "Sister"       TO PLAN-ROLE(3).
070300     MOVE "Emergency"    TO PLAN-DEPARTMENT(4).
070400     MOVE "Doctor"       TO PLAN-ROLE(4).
070500     MOVE "Emergency"    TO PLAN-DEPARTMENT(5).
070600     MOVE "Nurse"        TO PLAN-ROLE(5).
070700     MOVE "Ward"         TO PLAN-DEPARTMENT(6).
070800     MOVE "Nurse"        TO PLAN-ROLE(6).
070900     MOVE "Ward"         TO PLAN-DEPARTMENT(7).
071000     MOVE "Cleaner"      TO PLAN-ROLE(7).
071100     MOVE "Pharmacy"     TO PLAN-DEPARTMENT(8).
071200     MOVE "Pharmacist"   TO PLAN-ROLE(8).
071300     MOVE "Security"     TO PLAN-DEPARTMENT(9).
071400     MOVE "Security"     TO PLAN-ROLE(9).
071500     MOVE "Housekeeping" TO PLAN-DEPARTMENT(10).
071600     MOVE "Cleaner"      TO PLAN-ROLE(10).
071700 
071800     PERFORM 410-REQMT-ICU-DOCTOR         THRU 410-EXIT.
071900     PERFORM 415-REQMT-ICU-NURSE          THRU 415-EXIT.
072000     PERFORM 420-REQMT-ICU-SISTER         THRU 420-EXIT.
072100     PERFORM 425-REQMT-EMERG-DOCTOR       THRU 425-EXIT.
072200     PERFORM 430-REQMT-EMERG-NURSE        THRU 430-EXIT.
072300     PERFORM 435-REQMT-WARD-NURSE         THRU 435-EXIT.
072400     PERFORM 440-REQMT-WARD-CLEANER       THRU 440-EXIT.
072500     PERFORM 445-REQMT-PHARMACY-PHARMACIST THRU 445-EXIT.
072600     PERFORM 450-REQMT-SECURITY           THRU 450-EXIT.
072700     PERFORM 455-REQMT-HOUSEKEEPING       THRU 455-EXIT.
072800 400-EXIT.
072900     EXIT.
073000 
073100 410-REQMT-ICU-DOCTOR.
073200     MOVE "410-REQMT-ICU-DOCTOR" TO PARA-NAME.
073300     DIVIDE WS-PREDICTED-PATIENTS BY 25 GIVING WS-REQMT-WORK.
073400     IF WS-REQMT-WORK < 1
073500         MOVE 1 TO WS-REQMT-WORK.
073600     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(1).
073700 410-EXIT.
073800     EXIT.
073900 
074000 415-REQMT-ICU-NURSE.
074100     MOVE "415-REQMT-ICU-NURSE" TO PARA-NAME.
074200     DIVIDE WS-PREDICTED-PATIENTS BY 8 GIVING WS-REQMT-WORK.
074300     IF WS-REQMT-WORK < 2
074400         MOVE 2 TO WS-REQMT-WORK.
074500     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(2).
074600 415-EXIT.
074700     EXIT.
074800 
074900 420-REQMT-ICU-SISTER.
075000     MOVE "420-REQMT-ICU-SISTER" TO PARA-NAME.
075100     DIVIDE WS-PREDICTED-PATIENTS BY 15 GIVING WS-REQMT-WORK.
075200     IF WS-REQMT-WORK < 1
075300         MOVE 1 TO WS-REQMT-WORK.
075400     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(3).
075500 420-EXIT.
075600     EXIT.
075700 
075800 425-REQMT-EMERG-DOCTOR.
075900     MOVE "425-REQMT-EMERG-DOCTOR" TO PARA-NAME.
076000     DIVIDE WS-PREDICTED-PATIENTS BY 30 GIVING WS-REQMT-WORK.
076100     IF WS-REQMT-WORK < 1
076200         MOVE 1 TO WS-REQMT-WORK.
076300     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(4).
076400 425-EXIT.
076500     EXIT.
076600 
076700 430-REQMT-EMERG-NURSE.
076800     MOVE "430-REQMT-EMERG-NURSE" TO PARA-NAME.
076900     DIVIDE WS-PREDICTED-PATIENTS BY 10 GIVING WS-REQMT-WORK.
077000     IF WS-REQMT-WORK < 2
077100         MOVE 2 TO WS-REQMT-WORK.
077200     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(5).
077300 430-EXIT.
077400     EXIT.
077500 
077600 435-REQMT-WARD-NURSE.
077700     MOVE "435-REQMT-WARD-NURSE" TO PARA-NAME.
077800     DIVIDE WS-PREDICTED-PATIENTS BY 20 GIVING WS-REQMT-WORK.
077900     IF WS-REQMT-WORK < 2
078000         MOVE 2 TO WS-REQMT-WORK.
078100     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(6).
078200 435-EXIT.
078300     EXIT.
078400 
078500 440-REQMT-WARD-CLEANER.
078600     MOVE "440-REQMT-WARD-CLEANER" TO PARA-NAME.
078700     DIVIDE WS-PREDICTED-PATIENTS BY 40 GIVING WS-REQMT-WORK.
078800     IF WS-REQMT-WORK < 1
078900         MOVE 1 TO WS-REQMT-WORK.
079000     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(7).
079100 440-EXIT.
079200     EXIT.
079300 
079400 445-REQMT-PHARMACY-PHARMACIST.
079500     MOVE "445-REQMT-PHARMACY-PHARMACIST" TO PARA-NAME.
079600     DIVIDE WS-PREDICTED-PATIENTS BY 50 GIVING WS-REQMT-WORK.
079700     IF WS-REQMT-WORK < 1
079800         MOVE 1 TO WS-REQMT-WORK.
079900     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(8).
080000 445-EXIT.
080100     EXIT.
080200 
080300 450-REQMT-SECURITY.
080400     MOVE "450-REQMT-SECURITY" TO PARA-NAME.
080500     DIVIDE WS-PREDICTED-PATIENTS BY 60 GIVING WS-REQMT-WORK.
080600     IF WS-REQMT-WORK < 2
080700         MOVE 2 TO WS-REQMT-WORK.
080800     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(9).
080900 450-EXIT.
081000     EXIT.
081100 
081200 455-REQMT-HOUSEKEEPING.
081300     MOVE "455-REQMT-HOUSEKEEPING" TO PARA-NAME.
081400     DIVIDE WS-PREDICTED-PATIENTS BY 50 GIVING WS-REQMT-WORK.
081500     IF WS-REQMT-WORK < 2
081600         MOVE 2 TO WS-REQMT-WORK.
081700     MOVE WS-REQMT-WORK TO PLAN-REQUIRED-COUNT(10).
081800 455-EXIT.
081900     EXIT.
082000 
082100 500-BUILD-STAFFING-PLAN.
082200     MOVE "500-BUILD-STAFFING-PLAN" TO PARA-NAME.
082300     PERFORM 520-SELECT-STAFF-FOR-GROUP THRU 520-EXIT
082400             VARYING GRP-SUB FROM 1 BY 1 UNTIL GRP-SUB > 10.
082500 500-EXIT.
082600     EXIT.
082700 
082800 520-SELECT-STAFF-FOR-GROUP.                                           107
082900     MOVE ZERO TO PLAN-SELECTED-COUNT(GRP-SUB).
083000     PERFORM 522-SCAN-ON-DUTY-POOL THRU 522-EXIT
083100             VARYING ROW-SUB FROM 1 BY 1
083200             UNTIL ROW-SUB > ROSTER-COUNT
083300                OR PLAN-SELECTED-COUNT(GRP-SUB)
083400                       NOT LESS THAN PLAN-REQUIRED-COUNT(GRP-SUB).
083500 
083600     IF PLAN-SELECTED-COUNT(GRP-SUB)
083700            LESS THAN PLAN-REQUIRED-COUNT(GRP-SUB)
083800         PERFORM 524-SCAN-OFF-DUTY-READY THRU 524-EXIT
083900                 VARYING ROW-SUB FROM 1 BY 1
084000                 UNTIL ROW-SUB > ROSTER-COUNT
084100                    OR PLAN-SELECTED-COUNT(GRP-SUB)
084200                       NOT LESS THAN PLAN-REQUIRED-COUNT(GRP-SUB).
084300 520-EXIT.
084400     EXIT.
084500 
084600 522-SCAN-ON-DUTY-POOL.
084700     IF RT-IS-ON-DUTY-POOL(ROW-SUB)
084800        AND RT-ROLE(ROW-SUB) = PLAN-ROLE(GRP-SUB)
084900        AND RT-DEPARTMENT(ROW-SUB) = PLAN-DEPARTMENT(GRP-SUB)
085000         ADD 1 TO PLAN-SELECTED-COUNT(GRP-SUB)
085100         MOVE RT-STAFF-ID(ROW-SUB) TO
085200              PLAN-SELECTED-ID(GRP-SUB, PLAN-SELECTED-COUNT
085300                                                (GRP-SUB))
085400         MOVE "Y" TO RT-SELECTED-THIS-REQ-SW(ROW-SUB).
085500 522-EXIT.
085600     EXIT.
085700 
085800 524-SCAN-OFF-DUTY-READY.                                              107
085900     IF RT-IS-OFF-DUTY-READY(ROW-SUB)
086000        AND RT-ROLE(ROW-SUB) = PLAN-ROLE(GRP-SUB)
086100        AND RT-DEPARTMENT(ROW-SUB) = PLAN-DEPARTMENT(GRP-SUB)
086200        AND NOT RT-IS-SELECTED-THIS-REQ(ROW-SUB)
086300         ADD 1 TO PLAN-SELECTED-COUNT(GRP-SUB)
086400         MOVE RT-STAFF-ID(ROW-SUB) TO
086500              PLAN-SELECTED-ID(GRP-SUB, PLAN-SELECTED-COUNT
086600                                                (GRP-SUB))
086700         MOVE "Y" TO RT-SELECTED-THIS-REQ-SW(ROW-SUB).
086800 524-EXIT.
086900     EXIT.
087000 
087100 600-ASSESS-SITUATION.                                                 114
087200     MOVE "600-ASSESS-SITUATION" TO PARA-NAME.
087300     IF WS-PREDICTED-PATIENTS NOT LESS THAN 700
087400         MOVE "EMERGENCY" TO SITUATION-SW
087500         ADD 1 TO EMERGENCY-COUNT
087600     ELSE
087700         MOVE "NORMAL" TO SITUATION-SW.
087800 600-EXIT.
087900     EXIT.
088000 
088100 620-RUN-AUTOMATION.
088200     MOVE "620-RUN-AUTOMATION" TO PARA-NAME.
088300     PERFORM 630-AUTOMATION-ONE-GROUP THRU 630-EXIT
088400             VARYING GRP-SUB FROM 1 BY 1 UNTIL GRP-SUB > 10.
088500 620-EXIT.
088600     EXIT.
088700 
088800 630-AUTOMATION-ONE-GROUP.                                             114
088900     MOVE "630-AUTOMATION-ONE-GROUP" TO PARA-NAME.
089000*** 114  DOCTOR/RADIOLOGIST NEVER AUTO-ALERTED -- HUMAN MUST
089100*** SIGN OFF.  NOTE RADIOLOGIST DOES NOT APPEAR IN THE TEN
089200*** FIXED GROUPS TODAY BUT THE CHECK STAYS IN FOR WHEN IT DOES.
089300     IF PLAN-ROLE(GRP-SUB) = "Doctor"
089400        OR PLAN-ROLE(GRP-SUB) = "Radiologist"
089500         STRING "Human approval required for role: "
089600                DELIMITED BY SIZE
089700                PLAN-ROLE(GRP-SUB) DELIMITED BY SIZE
089800                INTO WS-LOG-LINE
089900         WRITE ALERTLOG-REC FROM WS-LOG-LINE
090000     ELSE
090100         PERFORM 640-SEND-GROUP-ALERTS THRU 640-EXIT
090200         MOVE PLAN-SELECTED-COUNT(GRP-SUB) TO WS-NUM-EDIT-A
090300         STRING "Auto-alert sent to "  DELIMITED BY SIZE
090400                WS-NUM-EDIT-A          DELIMITED BY SIZE
090500                " "                    DELIMITED BY SIZE
090600                PLAN-ROLE(GRP-SUB)     DELIMITED BY SIZE
090700                "s"                    DELIMITED BY SIZE
090800                INTO WS-LOG-LINE
090900         WRITE ALERTLOG-REC FROM WS-LOG-LINE.
091000 630-EXIT.
091100     EXIT.
091200 
091300 640-SEND-GROUP-ALERTS.
091400     MOVE "640-SEND-GROUP-ALERTS" TO PARA-NAME.
091500     PERFORM 642-WRITE-ONE-ALERT THRU 642-EXIT
091600             VARYING SEL-SUB FROM 1 BY 1
091700             UNTIL SEL-SUB > PLAN-SELECTED-COUNT(GRP-SUB).
091800 640-EXIT.
091900     EXIT.
092000 
092100 642-WRITE-ONE-ALERT.
092200     STRING "ALERT "                          DELIMITED BY SIZE
092300            PLAN-SELECTED-ID(GRP-SUB, SEL-SUB) DELIMITED BY SIZE
092400            " Emergency duty assigned in "     DELIMITED BY SIZE
092500            PLAN-DEPARTMENT(GRP-SUB)            DELIMITED BY SIZE
092600            INTO WS-ALERT-LINE.
092700     WRITE ALERTLOG-REC FROM WS-ALERT-LINE.
092800     ADD 1 TO ALERTS-SENT-TOTAL.
092900 642-EXIT.
093000     EXIT.
093100 
093200 660-SHIFT-UPDATE.                                                     138
093300     MOVE "660-SHIFT-UPDATE" TO PARA-NAME.
093400     PERFORM 662-UPDATE-ONE-STAFF THRU 662-EXIT
093500             VARYING ROW-SUB FROM 1 BY 1
093600             UNTIL ROW-SUB > ROSTER-COUNT.
093700 660-EXIT.
093800     EXIT.
093900 
094000 662-UPDATE-ONE-STAFF.                                                 138
094100*** 107/138  IDEMPOTENT -- ONLY COUNT A STAFF MEMBER AS
094200*** "ACTIVATED" THE FIRST TIME THEY FLIP FROM OFF- TO ON-DUTY.
094300     IF RT-IS-SELECTED-THIS-REQ(ROW-SUB)
094400        AND NOT RT-ON-DUTY-YES(ROW-SUB)
094500         MOVE "yes" TO RT-ON-DUTY(ROW-SUB)
094600         ADD 1 TO STAFF-ACTIVATED-TOTAL
094700         ADD 1 TO STAFF-ACTIVATED-THIS-REQ.
094800 662-EXIT.
094900     EXIT.
095000 
095100 700-WRITE-REPORT-SECTION.
095200     MOVE "700-WRITE-REPORT-SECTION" TO PARA-NAME.
095300     MOVE SPACES TO WS-RPT-HDR-LINE-1, WS-RPT-HDR-LINE-2.
095400     MOVE DR-REQUEST-DATE       TO HDR-REQUEST-DATE-O.
095500     MOVE WS-RISK-SCORE-INT     TO HDR-RISK-SCORE-O.
095600     MOVE WS-RISK-LEVEL         TO HDR-RISK-LEVEL-O.
095700     WRITE STFRPT-REC FROM WS-RPT-HDR-LINE-1
095800         AFTER ADVANCING 2.
095900 
096000     MOVE WS-PREDICTED-PATIENTS TO HDR-PREDICTED-O.
096100     MOVE SITUATION-SW          TO HDR-SITUATION-O.
096200     MOVE ON-DUTY-POOL-COUNT    TO HDR-ON-DUTY-O.
096300     MOVE OFF-DUTY-READY-POOL-COUNT TO HDR-OFF-DUTY-RDY-O.
096400     MOVE BLOCKED-POOL-COUNT    TO HDR-BLOCKED-O.
096500     WRITE STFRPT-REC FROM WS-RPT-HDR-LINE-2
096600         AFTER ADVANCING 1.
096700 
096800     MOVE SPACES TO WS-PREV-DEPT.
096900     PERFORM 710-WRITE-REPORT-DETAIL THRU 710-EXIT
097000             VARYING GRP-SUB FROM 1 BY 1 UNTIL GRP-SUB > 10.
097100 
097200     PERFORM 730-WRITE-REPORT-TRAILER THRU 730-EXIT.
097300 700-EXIT.
097400     EXIT.
097500 
097600 710-WRITE-REPORT-DETAIL.
097700     MOVE "710-WRITE-REPORT-DETAIL" TO PARA-NAME.
097800     IF PLAN-DEPARTMENT(GRP-SUB) NOT = WS-PREV-DEPT
097900         MOVE SPACES TO WS-RPT-LINE
098000         WRITE STFRPT-REC FROM WS-RPT-LINE
098100             AFTER ADVANCING 1
098200         MOVE SPACES TO WS-RPT-DEPT-HDR-LINE
098300         MOVE PLAN-DEPARTMENT(GRP-SUB) TO DEPT-HDR-NAME-O
098400         WRITE STFRPT-REC FROM WS-RPT-DEPT-HDR-LINE
098500             AFTER ADVANCING 1
098600         MOVE PLAN-DEPARTMENT(GRP-SUB) TO WS-PREV-DEPT.
098700 
098800     MOVE SPACES TO WS-RPT-DETAIL-LINE.
098900     MOVE PLAN-ROLE(GRP-SUB)           TO DTL-ROLE-O.
099000     MOVE PLAN-REQUIRED-COUNT(GRP-SUB) TO DTL-REQUIRED-O.
099100     MOVE PLAN-SELECTED-COUNT(GRP-SUB) TO DTL-SELECTED-O.
099200     WRITE STFRPT-REC FROM WS-RPT-DETAIL-LINE
099300         AFTER ADVANCING 1.
099400 
099500     IF PLAN-SELECTED-COUNT(GRP-SUB) > 0
099600         PERFORM 712-WRITE-SELECTED-IDS THRU 712-EXIT.
099700 710-EXIT.
099800     EXIT.
099900 
100000 712-WRITE-SELECTED-IDS.
100100     MOVE "712-WRITE-SELECTED-IDS" TO PARA-NAME.
100200     MOVE ZERO TO WS-IDS-THIS-LINE.
100300     MOVE SPACES TO WS-ID-GROUP.
100400     PERFORM 714-ADD-ONE-ID-TO-LINE THRU 714-EXIT
100500             VARYING SEL-SUB FROM 1 BY 1
100600             UNTIL SEL-SUB > PLAN-SELECTED-COUNT(GRP-SUB).
100700     IF WS-IDS-THIS-LINE > 0
100800         PERFORM 716-FLUSH-ID-LINE THRU 716-EXIT.
100900 712-EXIT.
101000     EXIT.
101100 
101200 714-ADD-ONE-ID-TO-LINE.
101300     ADD 1 TO WS-IDS-THIS-LINE.
101400     MOVE PLAN-SELECTED-ID(GRP-SUB, SEL-SUB)
101500          TO WS-ID-SLOT(WS-IDS-THIS-LINE).
101600     IF WS-IDS-THIS-LINE = 6
101700         PERFORM 716-FLUSH-ID-LINE THRU 716-EXIT
101800         MOVE ZERO TO WS-IDS-THIS-LINE
101900         MOVE SPACES TO WS-ID-GROUP.
102000 714-EXIT.
102100     EXIT.
102200 
102300 716-FLUSH-ID-LINE.
102400     MOVE SPACES TO WS-RPT-IDS-LINE.
102500     MOVE WS-ID-SLOT(1) TO IDS-LIST-O(1:14).
102600     MOVE WS-ID-SLOT(2) TO IDS-LIST-O(15:14).
102700     MOVE WS-ID-SLOT(3) TO IDS-LIST-O(29:14).
102800     MOVE WS-ID-SLOT(4) TO IDS-LIST-O(43:14).
102900     MOVE WS-ID-SLOT(5) TO IDS-LIST-O(57:14).
103000     MOVE WS-ID-SLOT(6) TO IDS-LIST-O(71:14).
103100     WRITE STFRPT-REC FROM WS-RPT-IDS-LINE
103200         AFTER ADVANCING 1.
103300 716-EXIT.
103400     EXIT.
103500 
103600 730-WRITE-REPORT-TRAILER.
103700     MOVE "730-WRITE-REPORT-TRAILER" TO PARA-NAME.
103800     MOVE SPACES TO WS-RPT-TRAILER-LINE.
103900     MOVE STAFF-ACTIVATED-THIS-REQ TO TRL-ACTIVATED-O.
104000     WRITE STFRPT-REC FROM WS-RPT-TRAILER-LINE
104100         AFTER ADVANCING 2.
104200 730-EXIT.
104300     EXIT.
104400 
104500 800-OPEN-FILES.
104600     MOVE "800-OPEN-FILES" TO PARA-NAME.
104700     OPEN INPUT STFROST, DMDREQ, SNPIN.
104800     OPEN OUTPUT STFRSTO, SNPOUT, STFRPT, ALERTLOG, SYSOUT.
104900     DISPLAY RF-CODE, DF-CODE, SF-CODE.
105000 800-EXIT.
105100     EXIT.
105200 
105300 850-CLOSE-FILES.
105400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
105500     CLOSE STFROST, DMDREQ, SNPIN, STFRSTO, SNPOUT,
105600           STFRPT, ALERTLOG, SYSOUT.
105700 850-EXIT.
105800     EXIT.
105900 
106000 870-SNAPSHOT-CHECK-APPEND.                                            131
106100     MOVE "870-SNAPSHOT-CHECK-APPEND" TO PARA-NAME.
106200     MOVE "N" TO SNAPSHOT-FOUND-SW.
106300     PERFORM 872-CHECK-ONE-SNAPDATE THRU 872-EXIT
106400             VARYING DATE-SUB FROM 1 BY 1
106500             UNTIL DATE-SUB > SNAPDATE-COUNT
106600                OR SNAPSHOT-DATE-FOUND.
106700 
106800     IF SNAPSHOT-DATE-NOT-FOUND
106900        AND SNAPDATE-COUNT < 2000
107000         MOVE SPACES TO DAILY-SNAPSHOT-REC
107100         MOVE DR-REQUEST-DATE        TO DS-SNAPSHOT-DATE
107200         MOVE ROSTER-DOCTOR-COUNT    TO DS-DOCTORS
107300         MOVE ROSTER-NURSE-COUNT     TO DS-NURSES
107400         MOVE ROSTER-SISTER-COUNT    TO DS-SISTERS
107500         MOVE DR-OPD-PATIENTS        TO DS-PATIENTS-OPD
107600         MOVE DR-EMERGENCY-PATIENTS  TO DS-PATIENTS-EMERGENCY
107700         MOVE DR-ICU-PATIENTS        TO DS-PATIENTS-ICU
107800         WRITE SNPOUT-REC FROM DAILY-SNAPSHOT-REC
107900         ADD 1 TO SNAPDATE-COUNT
108000         MOVE DR-REQUEST-DATE TO SNAPDATE-ENTRY(SNAPDATE-COUNT)
108100         ADD 1 TO SNAPSHOTS-APPENDED-TOTAL.
108200 870-EXIT.
108300     EXIT.
108400 
108500 872-CHECK-ONE-SNAPDATE.
108600     IF SNAPDATE-ENTRY(DATE-SUB) = DR-REQUEST-DATE
108700         MOVE "Y" TO SNAPSHOT-FOUND-SW.
108800 872-EXIT.
108900     EXIT.
109000 
109100 900-READ-DEMAND-REQUEST.
109200     MOVE "900-READ-DEMAND-REQUEST" TO PARA-NAME.
109300     READ DMDREQ INTO DEMAND-REQUEST-REC
109400         AT END
109500         MOVE "N" TO MORE-REQUEST-SW
109600         GO TO 900-EXIT
109700     END-READ.
109800 900-EXIT.
109900     EXIT.
110000 
110100 905-READ-ROSTER-REC.
110200     MOVE "905-READ-ROSTER-REC" TO PARA-NAME.
110300     READ STFROST INTO STAFF-ROSTER-REC
110400         AT END
110500         MOVE "N" TO MORE-ROSTER-SW
110600         GO TO 905-EXIT
110700     END-READ.
110800 905-EXIT.
110900     EXIT.
111000 
111100 910-READ-SNAPSHOT-REC.
111200     MOVE "910-READ-SNAPSHOT-REC" TO PARA-NAME.
111300     READ SNPIN INTO DAILY-SNAPSHOT-REC
111400         AT END
111500         MOVE "N" TO MORE-SNAPSHOT-SW
111600         GO TO 910-EXIT
111700     END-READ.
111800 910-EXIT.
111900     EXIT.
112000 
112100 920-WRITE-ROSTER-OUT.
112200     MOVE "920-WRITE-ROSTER-OUT" TO PARA-NAME.
112300     PERFORM 922-WRITE-ONE-ROSTER-REC THRU 922-EXIT
112400             VARYING ROW-SUB FROM 1 BY 1
112500             UNTIL ROW-SUB > ROSTER-COUNT.
112600 920-EXIT.
112700     EXIT.
112800 
112900 922-WRITE-ONE-ROSTER-REC.
113000     MOVE RT-ENTRY(ROW-SUB) TO STAFF-ROSTER-REC.
113100     WRITE STFRSTO-REC FROM STAFF-ROSTER-REC.
113200 922-EXIT.
113300     EXIT.
113400 
113500 950-WRITE-CONTROL-TOTALS.
113600     MOVE "950-WRITE-CONTROL-TOTALS" TO PARA-NAME.
113700     MOVE SPACES TO WS-RPT-LINE.
113800     MOVE "*** END OF RUN CONTROL TOTALS ***" TO RPT-MSG-TEXT.
113900     WRITE STFRPT-REC FROM WS-RPT-LINE
114000         AFTER ADVANCING 2.
114100 
114200     MOVE SPACES TO WS-RPT-LINE.
114300     MOVE REQUESTS-PROCESSED TO WS-NUM-EDIT-A.
114400     MOVE REQUESTS-REJECTED  TO WS-NUM-EDIT-B.
114500     STRING "REQUESTS PROCESSED: " DELIMITED BY SIZE
114600            WS-NUM-EDIT-A           DELIMITED BY SIZE
114700            "   REQUESTS REJECTED: " DELIMITED BY SIZE
114800            WS-NUM-EDIT-B            DELIMITED BY SIZE
114900            INTO RPT-MSG-TEXT.
115000     WRITE STFRPT-REC FROM WS-RPT-LINE
115100         AFTER ADVANCING 1.
115200 
115300     MOVE SPACES TO WS-RPT-LINE.
115400     MOVE EMERGENCY-COUNT   TO WS-NUM-EDIT-A.
115500     MOVE ALERTS-SENT-TOTAL TO WS-NUM-EDIT-B.
115600     STRING "EMERGENCY SITUATIONS: " DELIMITED BY SIZE
115700            WS-NUM-EDIT-A             DELIMITED BY SIZE
115800            "   ALERTS SENT: "        DELIMITED BY SIZE
115900            WS-NUM-EDIT-B             DELIMITED BY SIZE
116000            INTO RPT-MSG-TEXT.
116100     WRITE STFRPT-REC FROM WS-RPT-LINE
116200         AFTER ADVANCING 1.
116300 
116400     MOVE SPACES TO WS-RPT-LINE.
116500     MOVE STAFF-ACTIVATED-TOTAL    TO WS-NUM-EDIT-A.
116600     MOVE SNAPSHOTS-APPENDED-TOTAL TO WS-NUM-EDIT-B.
116700     STRING "STAFF ACTIVATED: "      DELIMITED BY SIZE
116800            WS-NUM-EDIT-A            DELIMITED BY SIZE
116900            "   SNAPSHOTS APPENDED: " DELIMITED BY SIZE
117000            WS-NUM-EDIT-B             DELIMITED BY SIZE
117100            INTO RPT-MSG-TEXT.
117200     WRITE STFRPT-REC FROM WS-RPT-LINE
117300         AFTER ADVANCING 1.
117400 
117500*** PRINT THE NEXT AVAILABLE STAFF ID FOR EACH TRACKED ROLE SO
117600*** HR CAN PRE-KEY TOMORROW'S BADGES -- SEE STFIDGEN.
117700     MOVE "Doctor"     TO WS-ROLE-PARM.
117800     PERFORM 955-NEXT-STAFF-ID THRU 955-EXIT.
117900     MOVE "Nurse"      TO WS-ROLE-PARM.
118000     PERFORM 955-NEXT-STAFF-ID THRU 955-EXIT.
118100     MOVE "Sister"     TO WS-ROLE-PARM.
118200     PERFORM 955-NEXT-STAFF-ID THRU 955-EXIT.
118300     MOVE "Pharmacist" TO WS-ROLE-PARM.
118400     PERFORM 955-NEXT-STAFF-ID THRU 955-EXIT.
118500     MOVE "Cleaner"    TO WS-ROLE-PARM.
118600     PERFORM 955-NEXT-STAFF-ID THRU 955-EXIT.
118700     MOVE "Security"   TO WS-ROLE-PARM.
118800     PERFORM 955-NEXT-STAFF-ID THRU 955-EXIT.
118900 950-EXIT.
119000     EXIT.
119100 
119200 955-NEXT-STAFF-ID.
119300     MOVE "955-NEXT-STAFF-ID" TO PARA-NAME.
119400     CALL "STFIDGEN" USING WS-ROLE-PARM, ROSTER-COUNT,
119500          ROSTER-ID-ARRAY, WS-CURRENT-YEAR-4,
119600          WS-NEW-STAFF-ID, WS-ID-RETURN-CD.
119700 
119800     MOVE SPACES TO WS-RPT-NEXT-ID-LINE.
119900     MOVE WS-ROLE-PARM    TO NID-ROLE-O.
120000     MOVE WS-NEW-STAFF-ID TO NID-STAFF-ID-O.
120100     WRITE STFRPT-REC FROM WS-RPT-NEXT-ID-LINE
120200         AFTER ADVANCING 1.
120300 955-EXIT.
120400     EXIT.
120500 
120600 999-CLEANUP.
120700     MOVE "999-CLEANUP" TO PARA-NAME.
120800     PERFORM 920-WRITE-ROSTER-OUT THRU 920-EXIT.
120900     PERFORM 950-WRITE-CONTROL-TOTALS THRU 950-EXIT.
121000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
121100     DISPLAY "** REQUESTS PROCESSED **".
121200     DISPLAY REQUESTS-PROCESSED.
121300     DISPLAY "** REQUESTS REJECTED **".
121400     DISPLAY REQUESTS-REJECTED.
121500     DISPLAY "******** NORMAL END OF JOB STFDECSN ********".
121600 999-EXIT.
121700     EXIT.
121800 
121900 1000-ABEND-RTN.
122000     WRITE SYSOUT-REC FROM ABEND-REC.
122100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
122200     DISPLAY "*** ABNORMAL END OF JOB-STFDECSN ***" UPON CONSOLE.
122300     DIVIDE ZERO-VAL INTO ONE-VAL.
