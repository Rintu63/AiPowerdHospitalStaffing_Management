000100******************************************************************
000200* RECORD LAYOUT      DMDREQST                                    *
000300*        FILE        DMDREQ  (DAILY STAFFING DEMAND REQUEST)     *
000400*        SOURCE       ADMITTING OFFICE SHIFT-PLANNING SUMMARY    *
000500*        ACTION       REPLACE                                    *
000600*        LANGUAGE     COBOL                                      *
000700* ... ONE RECORD PER HOSPITAL-DAY STAFFING DECISION.  REQUIRED   *
000800*     COUNTS ARE EDITED IN STFDECSN 300-FIELD-EDITS BEFORE USE.  *
000900******************************************************************
001000 01  DEMAND-REQUEST-REC.
001100     05  DR-REQUEST-DATE          PIC X(10).
001200     05  DR-OPD-PATIENTS          PIC 9(4).
001300     05  DR-EMERGENCY-PATIENTS    PIC 9(4).
001400     05  DR-ICU-PATIENTS          PIC 9(4).
001500     05  DR-AVAILABLE-NURSES      PIC 9(4).
001600     05  DR-AVAILABLE-DOCTORS     PIC 9(4).
001700     05  DR-SEVERITY-CRITICAL     PIC 9(3).
001800     05  DR-SEVERITY-MODERATE     PIC 9(3).
001900     05  DR-OCCUPANCY-ICU         PIC 9(3).
002000     05  DR-OCCUPANCY-ER          PIC 9(3).
002100     05  DR-FATIGUED-PCT          PIC 9(3).
002200     05  DR-TRANSPORT-ISSUE       PIC X(3).
002300         88  DR-TRANSPORT-ISSUE-YES   VALUE "Yes".
002400         88  DR-TRANSPORT-ISSUE-NO    VALUE "No".
002500     05  DR-SHIFT-CODE            PIC X(5).
002600         88  DR-SHIFT-DAY             VALUE "Day".
002700         88  DR-SHIFT-NIGHT           VALUE "Night".
002800     05  DR-SPECIAL-DAY           PIC X(12).
002900         88  DR-NORMAL-DAY            VALUE "Normal Day".
003000     05  DR-EXTERNAL-RISK         PIC X(16).
003100         88  DR-EXT-RISK-NONE         VALUE "None".
003200         88  DR-EXT-RISK-WEATHER      VALUE "Weather Alert".
003300         88  DR-EXT-RISK-ACCIDENT     VALUE "Accident Nearby".
003400         88  DR-EXT-RISK-OUTBREAK     VALUE "Disease Outbreak".
003500*     FIELDS ABOVE TOTAL 81 BYTES.  ONE BYTE RESERVED BELOW FOR
003600*     A FUTURE ACUITY FLAG THE ADMITTING OFFICE HAS ASKED FOR.
003700     05  FILLER                   PIC X(1).
003800*     DEMAND-REQUEST-REC IS 82 BYTES.
