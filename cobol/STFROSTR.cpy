000100******************************************************************
000200* RECORD LAYOUT      STFROSTR                                    *
000300*        FILE        STFROST  (STAFF ROSTER - IN AND OUT)        *
000400*        MAINTAINED BY  STAFFING OFFICE DATA ENTRY               *
000500*        ACTION      REPLACE                                     *
000600*        LANGUAGE    COBOL                                       *
000700* ... ONE RECORD PER STAFF MEMBER ON THE HOSPITAL ROSTER.  THE   *
000800*     ROSTER FILE IS LOADED ENTIRELY INTO STAFF-ROSTER-TABLE     *
000900*     AT THE START OF THE RUN (SEE STFDECSN, 150-LOAD-ROSTER).   *
001000******************************************************************
001100 01  STAFF-ROSTER-REC.
001200     05  SR-STAFF-ID             PIC X(13).
001300     05  SR-NAME.
001400         10  SR-LAST-NAME        PIC X(14).
001500         10  FILLER              PIC X(1).
001600         10  SR-INITIAL          PIC X(1).
001700         10  FILLER              PIC X(4).
001800     05  SR-ROLE                 PIC X(15).
001900         88  SR-ROLE-DOCTOR         VALUE "Doctor".
002000         88  SR-ROLE-NURSE          VALUE "Nurse".
002100         88  SR-ROLE-SISTER         VALUE "Sister".
002200         88  SR-ROLE-PHARMACIST     VALUE "Pharmacist".
002300         88  SR-ROLE-LAB-TECH       VALUE "Lab_Technician".
002400         88  SR-ROLE-RADIOLOGIST    VALUE "Radiologist".
002500         88  SR-ROLE-CLEANER        VALUE "Cleaner".
002600         88  SR-ROLE-SECURITY       VALUE "Security".
002700         88  SR-ROLE-ADMIN          VALUE "Admin_Staff".
002800     05  SR-DEPARTMENT            PIC X(15).
002900         88  SR-DEPT-ICU            VALUE "ICU".
003000         88  SR-DEPT-EMERGENCY      VALUE "Emergency".
003100         88  SR-DEPT-OPD            VALUE "OPD".
003200         88  SR-DEPT-SURGERY        VALUE "Surgery".
003300         88  SR-DEPT-RADIOLOGY      VALUE "Radiology".
003400         88  SR-DEPT-PHARMACY       VALUE "Pharmacy".
003500         88  SR-DEPT-LABORATORY     VALUE "Laboratory".
003600         88  SR-DEPT-WARD           VALUE "Ward".
003700         88  SR-DEPT-ADMIN          VALUE "Administration".
003800         88  SR-DEPT-SECURITY       VALUE "Security".
003900         88  SR-DEPT-HOUSEKEEPING   VALUE "Housekeeping".
004000     05  SR-ON-DUTY               PIC X(3).
004100         88  SR-ON-DUTY-YES         VALUE "yes".
004200         88  SR-ON-DUTY-NO          VALUE "no".
004300     05  SR-ON-LEAVE              PIC X(3).
004400         88  SR-ON-LEAVE-YES        VALUE "yes".
004500         88  SR-ON-LEAVE-NO         VALUE "no".
004600     05  SR-LAST-SHIFT-HOURS      PIC 9(2).
004700     05  SR-BURNOUT-RISK          PIC X(8).
004800         88  SR-BURNOUT-LOW         VALUE "LOW".
004900         88  SR-BURNOUT-MODERATE    VALUE "MODERATE".
005000         88  SR-BURNOUT-HIGH        VALUE "HIGH".
005100     05  SR-EMERGENCY-ELIGIBLE    PIC X(3).
005200         88  SR-EMRG-ELIG-YES       VALUE "yes".
005300         88  SR-EMRG-ELIG-NO        VALUE "no".
005400     05  FILLER                   PIC X(1).
005500*        13+20+15+15+3+3+2+8+3+1 = 83 -- RECORD LENGTH
